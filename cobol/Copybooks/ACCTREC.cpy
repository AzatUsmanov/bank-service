000100******************************************************************
000200* ACCTREC.CPY  --  ACCOUNT MASTER RECORD LAYOUT
000300*
000400* Carries one customer account: owning user, currency of the
000500* balance, and the balance itself.  Shared by ACCT-POST-UPDATE
000600* (reads the opening master, rewrites the closing master).
000700*
000800* 1991-02-08  RJP  BR-4471  ORIGINAL LAYOUT FOR ACCOUNT SUBSYSTEM.
000900* 1992-06-30  RJP  BR-4602  ADDED ACC-CURRENCY 88-LEVELS.
001000******************************************************************
001100 01  ACCOUNT-RECORD.
001200     05  ACC-ID                     PIC 9(07).
001300     05  ACC-USER-ID                PIC 9(07).
001400     05  ACC-DATE-CREATED           PIC 9(08).
001500     05  ACC-DATE-CREATED-X         REDEFINES ACC-DATE-CREATED.
001600         10  ACC-DATE-CR-YYYY       PIC 9(04).
001700         10  ACC-DATE-CR-MM         PIC 9(02).
001800         10  ACC-DATE-CR-DD         PIC 9(02).
001900     05  ACC-FUNDS                  PIC S9(11)V99.
002000     05  ACC-CURRENCY               PIC 9(01).
002100         88  ACC-CURR-IS-RUB               VALUE 1.
002200         88  ACC-CURR-IS-USD               VALUE 2.
002300         88  ACC-CURR-IS-EUR               VALUE 3.
002400     05  FILLER                     PIC X(05).
