000100******************************************************************
000200* RATEREC.CPY  --  EXCHANGE RATE TABLE RECORD LAYOUT
000300*
000400* Replaces the old central-bank rate feed with a small input file
000500* of three quotations against the ruble, loaded whole into
000600* memory at the start of each posting run.
000700*
000800* 1991-02-08  RJP  BR-4471  ORIGINAL LAYOUT.
000900******************************************************************
001000 01  RATE-RECORD.
001100     05  RATE-CURRENCY              PIC 9(01).
001200         88  RATE-CURR-IS-RUB               VALUE 1.
001300         88  RATE-CURR-IS-USD               VALUE 2.
001400         88  RATE-CURR-IS-EUR               VALUE 3.
001500     05  RATE-TO-RUB                PIC S9(07)V9(04).
001600     05  FILLER                     PIC X(05).
