000100******************************************************************
000200* REJTREC.CPY  --  REJECTED OPERATION RECORD LAYOUT
000300*
000400* The OPERATION-RECORD fields plus the reason it was turned away.
000500* Written by ACCT-POST-UPDATE, read back by RPT-SUMMARY-PRINT to
000600* list the rejects on the summary report.
000700*
000800* 1991-03-11  RJP  BR-4480  ORIGINAL LAYOUT.
000900******************************************************************
001000 01  REJECT-RECORD.
001100     05  REJ-OP-ID                  PIC 9(07).
001200     05  REJ-OP-TYPE                PIC X(01).
001300     05  REJ-OP-DATE                PIC 9(08).
001400     05  REJ-OP-USER-ID             PIC 9(07).
001500     05  REJ-OP-ACCOUNT-ID          PIC 9(07).
001600     05  REJ-OP-TO-ACCOUNT-ID       PIC 9(07).
001700     05  REJ-OP-FUNDS               PIC S9(11)V99.
001800     05  REJ-OP-CURRENCY            PIC 9(01).
001900     05  REJ-REASON                 PIC X(30).
002000     05  FILLER                     PIC X(05).
