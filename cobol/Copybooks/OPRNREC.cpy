000100******************************************************************
000200* OPRNREC.CPY  --  OPERATION TRANSACTION RECORD LAYOUT
000300*
000400* One layout serves replenishments, withdrawals and transfers,
000500* distinguished by OP-TYPE.  Used for the incoming transaction
000600* file and, unchanged, for the accepted-operation journal.
000700*
000800* 1991-02-08  RJP  BR-4471  ORIGINAL LAYOUT.
000900* 1991-09-14  NKV  BR-4780  ADDED OP-TO-ACCOUNT-ID FOR TRANSFERS.
001000******************************************************************
001100 01  OPERATION-RECORD.
001200     05  OP-ID                      PIC 9(07).
001300     05  OP-TYPE                    PIC X(01).
001400         88  OP-IS-REPLENISHMENT           VALUE "R".
001500         88  OP-IS-WITHDRAWAL               VALUE "W".
001600         88  OP-IS-TRANSFER                 VALUE "T".
001700     05  OP-DATE                    PIC 9(08).
001800     05  OP-USER-ID                 PIC 9(07).
001900     05  OP-ACCOUNT-ID              PIC 9(07).
002000     05  OP-TO-ACCOUNT-ID           PIC 9(07).
002100     05  OP-FUNDS                   PIC S9(11)V99.
002200     05  OP-CURRENCY                PIC 9(01).
002300         88  OP-CURR-IS-RUB                 VALUE 1.
002400         88  OP-CURR-IS-USD                 VALUE 2.
002500         88  OP-CURR-IS-EUR                 VALUE 3.
002600     05  FILLER                     PIC X(05).
