000100******************************************************************
000200* USERREC.CPY  --  USER MASTER RECORD LAYOUT
000300*
000400* Registered users and the permission codes granted to them.
000500* Used by ACCT-POST-UPDATE for the account-owner existence check
000600* and by USER-REGISTRATION as the file it maintains.
000700*
000800* 1991-09-14  RJP  BR-4511  ORIGINAL LAYOUT.
000900* 1994-11-05  NKV  BR-4830  AUTHORITIES CHANGED FROM ONE CODE TO
001000*                           A TABLE OF FOUR SLOTS.
001100******************************************************************
001200 01  USER-RECORD.
001300     05  USR-ID                     PIC 9(07).
001400     05  USR-USERNAME               PIC X(30).
001500     05  USR-EMAIL                  PIC X(40).
001600     05  USR-AUTHORITY-TABLE.
001700         10  USR-AUTHORITY          PIC 9(01) OCCURS 4 TIMES.
001800     05  USR-AUTHORITY-CODES        REDEFINES USR-AUTHORITY-TABLE.
001900         10  USR-AUTH-1             PIC 9(01).
002000         10  USR-AUTH-2             PIC 9(01).
002100         10  USR-AUTH-3             PIC 9(01).
002200         10  USR-AUTH-4             PIC 9(01).
002300     05  FILLER                     PIC X(04).
