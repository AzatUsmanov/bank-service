000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE EXCHANGE RATE
000300*    BETWEEN TWO CURRENCIES AND THE CONVERTED AMOUNT, GIVEN
000400*    THEIR RUB QUOTATIONS.
000500*
000600* CALLED BY ACCT-POST-UPDATE ONCE PER OPERATION THAT NEEDS ITS
000700* AMOUNT RESTATED IN A DIFFERENT CURRENCY.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 CURR-RATE-CONVERT.
001200 AUTHOR.                     R J PELLETIER.
001300 INSTALLATION.               NORTHFIELD DATA CENTER.
001400 DATE-WRITTEN.               FEBRUARY 8, 1991.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 1991-02-08  RJP  BR-4471  ORIGINAL PROGRAM. STRAIGHT DIVIDE OF
002100*                           TWO RUB QUOTATIONS, TRUNCATED TO
002200*                           FOUR DECIMALS AS THE HOME OFFICE
002300*                           SPECIFIED.
002400* 1991-05-20  RJP  BR-4519  ADDED SAME-CURRENCY SHORT CIRCUIT SO
002500*                           A DEPOSIT IN THE ACCOUNT'S OWN
002600*                           CURRENCY NEVER GOES THROUGH THE
002700*                           DIVIDE (AVOIDS A ROUNDING SURPRISE
002800*                           WHEN A QUOTATION IS RE-KEYED).
002900* 1993-11-02  NKV  BR-4695  ADDED WS-CALL-COUNT FOR THE NIGHTLY
003000*                           OPERATIONS LOG - AUDIT ASKED HOW
003100*                           MANY CONVERSIONS EACH RUN PERFORMED.
003200* 1998-12-15  RJP  Y2K-013  REVIEWED FOR YEAR 2000 READINESS.
003300*                           NO DATE FIELDS IN THIS PROGRAM -
003400*                           SIGNED OFF WITH NO CHANGES.
003500* 2004-07-19  NKV  BR-5210  UPSI-0 DEBUG TRACE ADDED FOR THE
003600*                           CONVERSION TESTING DONE AHEAD OF THE
003700*                           MULTI-CURRENCY ACCOUNT ROLLOUT.
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            NORTHFIELD-3090.
004300 OBJECT-COMPUTER.            NORTHFIELD-3090.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS RATE-TRACE-SW
004600         ON STATUS IS RATE-TRACE-ON
004700         OFF STATUS IS RATE-TRACE-OFF.
004800******************************************************************
004900 DATA                        DIVISION.
005000*-----------------------------------------------------------------
005100 WORKING-STORAGE             SECTION.
005200*-----------------------------------------------------------------
005300* STANDALONE CALL COUNTER - 77-LEVEL, NOT WORTH A GROUP OF
005400* ITS OWN.
005500*-----------------------------------------------------------------
005600 77  WS-CALL-COUNT                  PIC S9(07) COMP VALUE ZERO.
005700*-----------------------------------------------------------------
005800* WORK AREA FOR THE COMPUTED RATE, ALSO VIEWABLE AS WHOLE UNITS
005900* AND FOUR-PLACE DECIMAL FOR THE TRACE DISPLAY.
006000*-----------------------------------------------------------------
006100 01  WS-RATE-WORK.
006200     05  WS-RATE-NUMERIC            PIC S9(07)V9(04).
006300     05  FILLER                     PIC X(01).
006400 01  WS-RATE-PARTS   REDEFINES      WS-RATE-WORK.
006500     05  WS-RATE-WHOLE              PIC S9(07).
006600     05  WS-RATE-DECIMAL            PIC 9(04).
006700*-----------------------------------------------------------------
006800* WORK AREA FOR THE CONVERTED AMOUNT, SAME IDEA AS ABOVE.
006900*-----------------------------------------------------------------
007000 01  WS-AMOUNT-WORK.
007100     05  WS-AMOUNT-NUMERIC          PIC S9(11)V99.
007200     05  FILLER                     PIC X(01).
007300 01  WS-AMOUNT-PARTS  REDEFINES     WS-AMOUNT-WORK.
007400     05  WS-AMOUNT-WHOLE            PIC S9(11).
007500     05  WS-AMOUNT-DECIMAL          PIC 9(02).
007600*-----------------------------------------------------------------
007700* THE TWO CURRENCY CODES PACKED SIDE BY SIDE, PURELY SO THE
007800* TRACE LINE CAN SHOW "FROM/TO" IN ONE DISPLAY.
007900*-----------------------------------------------------------------
008000 01  WS-CURRENCY-LOG.
008100     05  WS-LOG-CURRENCIES          PIC 9(02).
008200     05  FILLER                     PIC X(01).
008300 01  WS-CURRENCY-LOG-PAIR REDEFINES WS-CURRENCY-LOG.
008400     05  WS-LOG-FROM-CURR           PIC 9(01).
008500     05  WS-LOG-TO-CURR             PIC 9(01).
008600*-----------------------------------------------------------------
008700 LINKAGE                     SECTION.
008800*-----------------------------------------------------------------
008900 01  LINK-PARAMETERS.
009000     05  LS-FROM-CURRENCY           PIC 9(01).
009100     05  LS-TO-CURRENCY             PIC 9(01).
009200     05  LS-FROM-RATE               PIC S9(07)V9(04).
009300     05  LS-TO-RATE                 PIC S9(07)V9(04).
009400     05  LS-AMOUNT                  PIC S9(11)V99.
009500     05  LS-EXCHANGE-RATE           PIC S9(07)V9(04).
009600     05  LS-CONVERTED-AMOUNT        PIC S9(11)V99.
009700     05  FILLER                     PIC X(01).
009800******************************************************************
009900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
010000*-----------------------------------------------------------------
010100* MAIN PROCEDURE.  RATE(FROM,TO) = RATE-TO-RUB(FROM) DIVIDED BY
010200* RATE-TO-RUB(TO), KEPT TO FOUR DECIMALS; CONVERTED AMOUNT =
010300* AMOUNT TIMES THAT RATE, KEPT TO TWO DECIMALS.  NEITHER COMPUTE
010400* CARRIES A ROUNDED CLAUSE - THE RECEIVING FIELDS TRUNCATE THE
010500* LOW-ORDER DIGITS, WHICH IS THE TRUNCATION THE HOME OFFICE
010600* REQUIRES, NOT A ROUND-HALF-UP.
010700*-----------------------------------------------------------------
010800 100-COMPUTE-CURRENCY-RATE.
010900     ADD  1                         TO WS-CALL-COUNT.
011000     MOVE LS-FROM-CURRENCY          TO WS-LOG-FROM-CURR.
011100     MOVE LS-TO-CURRENCY            TO WS-LOG-TO-CURR.
011200     IF  LS-FROM-CURRENCY = LS-TO-CURRENCY
011300         MOVE 1.0000                TO LS-EXCHANGE-RATE
011400         MOVE LS-AMOUNT             TO LS-CONVERTED-AMOUNT
011500     ELSE
011600         COMPUTE LS-EXCHANGE-RATE =
011700             LS-FROM-RATE / LS-TO-RATE
011800         COMPUTE LS-CONVERTED-AMOUNT =
011900             LS-AMOUNT * LS-EXCHANGE-RATE
012000     END-IF.
012100     MOVE LS-EXCHANGE-RATE          TO WS-RATE-NUMERIC.
012200     MOVE LS-CONVERTED-AMOUNT       TO WS-AMOUNT-NUMERIC.
012300     IF  RATE-TRACE-ON
012400         DISPLAY "CURR-RATE-CONVERT " WS-LOG-CURRENCIES
012500                 " RATE=" WS-RATE-WHOLE "." WS-RATE-DECIMAL
012600                 " AMT=" WS-AMOUNT-WHOLE "." WS-AMOUNT-DECIMAL
012700                 " CALL#" WS-CALL-COUNT
012800     END-IF.
012900     EXIT PROGRAM.
