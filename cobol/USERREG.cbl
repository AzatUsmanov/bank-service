000100******************************************************************
000200* THIS PROGRAM IS TO POST NEW USER REGISTRATIONS AGAINST THE
000300*    USER MASTER FILE.
000400*
000500* USED FILE
000600*    - USER MASTER (IN)           : USERIN
000700*    - USER REGISTRATIONS (IN)    : REGSTIN
000800*    - USER MASTER (OUT)          : USEROUT
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 USER-REGISTRATION.
001400 AUTHOR.                     N K VOSKRESENSKAYA.
001500 INSTALLATION.               NORTHFIELD DATA CENTER.
001600 DATE-WRITTEN.               SEPTEMBER 14, 1991.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 1991-09-14  NKV  BR-4783  ORIGINAL PROGRAM.  REPLACES THE
002300*                           BRANCH-COUNTER SIGN-UP CARDS WITH AN
002400*                           OVERNIGHT BATCH RUN AGAINST THE
002500*                           REGISTRATION FILE KEYED FROM THE NEW
002600*                           ACCOUNTS DESK.
002700* 1992-01-06  NKV  BR-4790  DUPLICATE EMAIL CHECK ADDED - TWO
002800*                           CUSTOMERS AT BRANCH 04 REGISTERED
002900*                           WITH THE SAME ADDRESS THE SAME NIGHT.
003000* 1993-11-02  RJP  BR-4695  ACCEPTED/REJECTED COUNTS ADDED FOR
003100*                           THE MONTH-END TIE-OUT, SAME AS THE
003200*                           POSTING RUN.
003300* 1998-12-15  NKV  Y2K-013  REVIEWED FOR YEAR 2000 READINESS.
003400*                           NO DATE FIELDS IN THIS PROGRAM -
003500*                           SIGNED OFF WITH NO CHANGES.
003600* 2004-07-19  RJP  BR-5210  UPSI-0 DEBUG TRACE ADDED FOR THE
003700*                           DUPLICATE-CHECK TESTING DONE AHEAD
003800*                           OF THE ON-LINE SIGN-UP ROLLOUT.
003900* 2006-04-11  NKV  BR-5310  400-COMPUTE-FIELD-LENGTHS NOW RUNS
004000*                           THRU THE TWO SCAN PARAGRAPHS AS ONE
004100*                           PERFORM ... THRU RANGE, WHICH MOVED
004200*                           500-SCAN-USERNAME-LENGTH AND 500-SCAN-
004300*                           PASSWORD-LENGTH UP NEXT TO THEIR
004400*                           CALLER.
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            NORTHFIELD-3090.
005000 OBJECT-COMPUTER.            NORTHFIELD-3090.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS REG-TRACE-SW
005300         ON STATUS IS REG-TRACE-ON
005400         OFF STATUS IS REG-TRACE-OFF.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  USER-FILE-IN
005900             ASSIGN TO "USERIN"
006000             ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT  USER-FILE-OUT
006300             ASSIGN TO "USEROUT"
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT  REGISTER-FILE-IN
006700             ASSIGN TO "REGSTIN"
006800             ORGANIZATION IS SEQUENTIAL.
006900
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  USER-FILE-IN
007500     RECORD CONTAINS 85 CHARACTERS
007600     DATA RECORD IS USER-RECORD.
007700     COPY "USERREC.CPY".
007800
007900 FD  USER-FILE-OUT
008000     RECORD CONTAINS 85 CHARACTERS
008100     DATA RECORD IS USER-RECORD-OUT.
008200     COPY "USERREC.CPY" REPLACING ==USER-RECORD==
008300                               BY ==USER-RECORD-OUT==.
008400
008500 FD  REGISTER-FILE-IN
008600     RECORD CONTAINS 115 CHARACTERS
008700     DATA RECORD IS REGISTER-RECORD.
008800 01  REGISTER-RECORD.
008900     05  REG-ID                     PIC 9(07).
009000     05  REG-USERNAME               PIC X(30).
009100     05  REG-EMAIL                  PIC X(40).
009200     05  REG-AUTHORITY-TABLE.
009300         10  REG-AUTHORITY          PIC 9(01) OCCURS 4 TIMES.
009400     05  REG-AUTHORITY-CODES  REDEFINES REG-AUTHORITY-TABLE.
009500         10  REG-AUTH-1             PIC 9(01).
009600         10  REG-AUTH-2             PIC 9(01).
009700         10  REG-AUTH-3             PIC 9(01).
009800         10  REG-AUTH-4             PIC 9(01).
009900     05  REG-PASSWORD               PIC X(30).
010000     05  FILLER                     PIC X(04).
010100
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE             SECTION.
010400*-----------------------------------------------------------------
010500 01  SWITCHES-AND-COUNTERS.
010600     05  REGISTER-EOF-SW         PIC X(01) VALUE "N".
010700         88  REGISTER-FILE-AT-END         VALUE "Y".
010800     05  DUP-EMAIL-SW            PIC X(01) VALUE "N".
010900         88  DUP-EMAIL-FOUND               VALUE "Y".
011000     05  DUP-USERNAME-SW         PIC X(01) VALUE "N".
011100         88  DUP-USERNAME-FOUND            VALUE "Y".
011200     05  REJECT-SW               PIC X(01) VALUE "N".
011300         88  REGISTRATION-IS-REJECTED      VALUE "Y".
011400     05  USER-FILE-EOF-SW        PIC X(01) VALUE "N".
011500         88  USER-FILE-AT-END              VALUE "Y".
011600     05  FILLER                  PIC X(01).
011700
011800*-----------------------------------------------------------------
011900* NEXT-AVAILABLE USER ID.  NEW ENTRIES ARE ASSIGNED THE NEXT
012000* NUMBER PAST THE HIGHEST USR-ID ALREADY ON THE MASTER.
012100*-----------------------------------------------------------------
012200 77  WS-NEXT-USER-ID             PIC 9(07) VALUE ZERO.
012300
012400 01  WS-CONTROL-TOTALS.
012500     05  WS-TOTAL-READ-CNT       PIC S9(07) COMP VALUE ZERO.
012600     05  WS-ACCEPTED-CNT         PIC S9(07) COMP VALUE ZERO.
012700     05  WS-REJECTED-CNT         PIC S9(07) COMP VALUE ZERO.
012800     05  FILLER                  PIC X(01).
012900
013000*-----------------------------------------------------------------
013100* THE USER MASTER, HELD ENTIRELY IN MEMORY SO EACH REGISTRATION
013200* CAN BE CHECKED AGAINST EVERY USERNAME AND EMAIL ALREADY ON
013300* FILE BEFORE IT IS APPENDED.
013400*-----------------------------------------------------------------
013500 01  WS-USER-TABLE.
013600     05  WS-USER-ENTRY OCCURS 2000 TIMES INDEXED BY USR-IDX.
013700         10  WS-USER-ID          PIC 9(07).
013800         10  WS-USER-USERNAME    PIC X(30).
013900         10  WS-USER-EMAIL       PIC X(40).
014000         10  WS-USER-AUTH-TBL.
014100             15  WS-USER-AUTH    PIC 9(01) OCCURS 4 TIMES.
014200     05  FILLER                  PIC X(01).
014300 77  WS-USER-COUNT                PIC S9(04) COMP VALUE ZERO.
014400
014500*-----------------------------------------------------------------
014600* WORK AREA FOR THE EMAIL "@" SCAN, ALSO USABLE AS A STRAIGHT
014700* CHARACTER TABLE WHEN THE INSPECT TALLYING RESULT NEEDS A
014800* BREAKDOWN OF WHERE THE SIGN FELL.
014900*-----------------------------------------------------------------
015000 01  WS-EMAIL-SCAN.
015100     05  WS-AT-SIGN-COUNT        PIC S9(04) COMP VALUE ZERO.
015200     05  FILLER                  PIC X(01).
015300 01  WS-EMAIL-SCAN-X  REDEFINES  WS-EMAIL-SCAN.
015400     05  WS-AT-SIGN-COUNT-X      PIC S9(04) COMP.
015500     05  WS-AT-SIGN-COUNT-FLAG   PIC X(01).
015600
015700*-----------------------------------------------------------------
015800* REGISTRATION RECORD FIELDS, ALSO VIEWABLE PACKED SIDE BY SIDE
015900* FOR THE UPSI TRACE LINE.
016000*-----------------------------------------------------------------
016100 01  WS-REG-LENGTHS.
016200     05  WS-USERNAME-LEN         PIC S9(04) COMP VALUE ZERO.
016300     05  WS-PASSWORD-LEN         PIC S9(04) COMP VALUE ZERO.
016400     05  FILLER                  PIC X(01).
016500 01  WS-REG-LENGTHS-X REDEFINES WS-REG-LENGTHS.
016600     05  WS-USERNAME-LEN-DISP    PIC 9(04).
016700     05  WS-PASSWORD-LEN-DISP    PIC 9(04).
016800
016900******************************************************************
017000 PROCEDURE                   DIVISION.
017100*-----------------------------------------------------------------
017200* MAIN PROCEDURE.
017300*-----------------------------------------------------------------
017400 100-REGISTER-NEW-USERS.
017500     PERFORM 200-INITIATE-REGISTRATION-RUN.
017600     PERFORM 200-PROCESS-REGISTRATIONS
017700         UNTIL REGISTER-FILE-AT-END.
017800     PERFORM 200-TERMINATE-REGISTRATION-RUN.
017900
018000     STOP RUN.
018100
018200*-----------------------------------------------------------------
018300 200-INITIATE-REGISTRATION-RUN.
018400     PERFORM 300-OPEN-ALL-FILES.
018500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
018600     PERFORM 300-LOAD-USER-TABLE.
018700     PERFORM 300-READ-REGISTER-FILE-IN.
018800
018900*-----------------------------------------------------------------
019000 200-PROCESS-REGISTRATIONS.
019100     ADD 1                        TO WS-TOTAL-READ-CNT.
019200     MOVE "N"                     TO REJECT-SW.
019300     PERFORM 300-VALIDATE-REGISTRATION.
019400     IF  REGISTRATION-IS-REJECTED
019500         ADD 1                    TO WS-REJECTED-CNT
019600     ELSE
019700         PERFORM 300-APPEND-USER-MASTER
019800         ADD 1                    TO WS-ACCEPTED-CNT
019900     END-IF.
020000     PERFORM 300-READ-REGISTER-FILE-IN.
020100
020200*-----------------------------------------------------------------
020300 200-TERMINATE-REGISTRATION-RUN.
020400     PERFORM 300-REWRITE-USER-MASTER.
020500     PERFORM 300-CLOSE-ALL-FILES.
020600     PERFORM 300-OTHER-EOF-JOB.
020700
020800******************************************************************
020900 300-OPEN-ALL-FILES.
021000     OPEN    INPUT   USER-FILE-IN
021100                     REGISTER-FILE-IN
021200             OUTPUT  USER-FILE-OUT.
021300
021400*-----------------------------------------------------------------
021500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021600     INITIALIZE SWITCHES-AND-COUNTERS WS-CONTROL-TOTALS
021700                                       WS-EMAIL-SCAN.
021800
021900*-----------------------------------------------------------------
022000* LOAD THE EXISTING USER MASTER INTO MEMORY, AND KEEP TRACK OF
022100* THE HIGHEST USR-ID SEEN SO NEW ENTRIES GET THE NEXT NUMBER.
022200*-----------------------------------------------------------------
022300 300-LOAD-USER-TABLE.
022400     PERFORM 400-READ-USER-FILE-IN
022500         UNTIL USER-FILE-AT-END.
022600
022700*-----------------------------------------------------------------
022800 300-READ-REGISTER-FILE-IN.
022900     READ REGISTER-FILE-IN
023000             AT END      SET REGISTER-FILE-AT-END TO TRUE
023100             NOT AT END  CONTINUE.
023200
023300*-----------------------------------------------------------------
023400* A REGISTRATION IS REJECTED FOR THE FIRST RULE IT FAILS -
023500* LENGTH, EMAIL FORMAT, THEN THE TWO UNIQUENESS CHECKS.
023600*-----------------------------------------------------------------
023700 300-VALIDATE-REGISTRATION.
023800     IF  NOT REGISTER-FILE-AT-END
023900         MOVE ZERO                TO WS-USERNAME-LEN
024000                                      WS-PASSWORD-LEN
024100         MOVE "N"                 TO DUP-EMAIL-SW
024200                                      DUP-USERNAME-SW
024300         PERFORM 400-COMPUTE-FIELD-LENGTHS
024400             THRU 500-SCAN-PASSWORD-LENGTH
024500         IF  WS-USERNAME-LEN < 5 OR WS-USERNAME-LEN > 30
024600             MOVE "Y"              TO REJECT-SW
024700         END-IF
024800         IF  NOT REGISTRATION-IS-REJECTED
024900             AND (WS-PASSWORD-LEN < 5 OR WS-PASSWORD-LEN > 30)
025000             MOVE "Y"              TO REJECT-SW
025100         END-IF
025200         IF  NOT REGISTRATION-IS-REJECTED
025300             PERFORM 400-CHECK-EMAIL-FORMAT
025400         END-IF
025500         IF  NOT REGISTRATION-IS-REJECTED
025600             PERFORM 400-CHECK-DUPLICATE-EMAIL
025700                 VARYING USR-IDX FROM 1 BY 1
025800                 UNTIL USR-IDX > WS-USER-COUNT
025900                 OR DUP-EMAIL-FOUND
026000             IF  DUP-EMAIL-FOUND
026100                 MOVE "Y"          TO REJECT-SW
026200             END-IF
026300         END-IF
026400         IF  NOT REGISTRATION-IS-REJECTED
026500             PERFORM 400-CHECK-DUPLICATE-USERNAME
026600                 VARYING USR-IDX FROM 1 BY 1
026700                 UNTIL USR-IDX > WS-USER-COUNT
026800                 OR DUP-USERNAME-FOUND
026900             IF  DUP-USERNAME-FOUND
027000                 MOVE "Y"          TO REJECT-SW
027100             END-IF
027200         END-IF
027300     END-IF.
027400
027500*-----------------------------------------------------------------
027600* APPEND THE ACCEPTED REGISTRATION TO THE IN-MEMORY TABLE, THEN
027700* REWRITE THE WHOLE TABLE TO THE OUTPUT MASTER AT END OF RUN.
027800*-----------------------------------------------------------------
027900 300-APPEND-USER-MASTER.
028000     ADD 1                        TO WS-USER-COUNT.
028100     SET USR-IDX                  TO WS-USER-COUNT.
028200     ADD 1                        TO WS-NEXT-USER-ID.
028300     MOVE WS-NEXT-USER-ID         TO WS-USER-ID(USR-IDX).
028400     MOVE REG-USERNAME            TO WS-USER-USERNAME(USR-IDX).
028500     MOVE REG-EMAIL               TO WS-USER-EMAIL(USR-IDX).
028600     MOVE REG-AUTH-1              TO WS-USER-AUTH(USR-IDX, 1).
028700     MOVE REG-AUTH-2              TO WS-USER-AUTH(USR-IDX, 2).
028800     MOVE REG-AUTH-3              TO WS-USER-AUTH(USR-IDX, 3).
028900     MOVE REG-AUTH-4              TO WS-USER-AUTH(USR-IDX, 4).
029000     IF  REG-TRACE-ON
029100         DISPLAY "USER-REGISTRATION ACCEPTED ID="
029200                 WS-USER-ID(USR-IDX) " USER="
029300                 WS-USER-USERNAME(USR-IDX)
029400     END-IF.
029500
029600*-----------------------------------------------------------------
029700 300-REWRITE-USER-MASTER.
029800     PERFORM 400-WRITE-USER-ENTRY
029900         VARYING USR-IDX FROM 1 BY 1
030000         UNTIL USR-IDX > WS-USER-COUNT.
030100
030200*-----------------------------------------------------------------
030300 300-OTHER-EOF-JOB.
030400     DISPLAY "USER REGISTRATION RUN COMPLETE - READ "
030500             WS-TOTAL-READ-CNT " ACCEPTED "
030600             WS-ACCEPTED-CNT " REJECTED " WS-REJECTED-CNT.
030700
030800*-----------------------------------------------------------------
030900 300-CLOSE-ALL-FILES.
031000     CLOSE   USER-FILE-IN
031100             REGISTER-FILE-IN
031200             USER-FILE-OUT.
031300
031400******************************************************************
031500 400-READ-USER-FILE-IN.
031600     READ USER-FILE-IN
031700             AT END      SET USER-FILE-AT-END TO TRUE
031800             NOT AT END  ADD 1 TO WS-USER-COUNT
031900                         SET USR-IDX TO WS-USER-COUNT
032000                         MOVE USR-ID TO WS-USER-ID(USR-IDX)
032100                         MOVE USR-USERNAME
032200                             TO WS-USER-USERNAME(USR-IDX)
032300                         MOVE USR-EMAIL
032400                             TO WS-USER-EMAIL(USR-IDX)
032500                         MOVE USR-AUTH-1
032600                             TO WS-USER-AUTH(USR-IDX, 1)
032700                         MOVE USR-AUTH-2
032800                             TO WS-USER-AUTH(USR-IDX, 2)
032900                         MOVE USR-AUTH-3
033000                             TO WS-USER-AUTH(USR-IDX, 3)
033100                         MOVE USR-AUTH-4
033200                             TO WS-USER-AUTH(USR-IDX, 4)
033300                         IF  USR-ID > WS-NEXT-USER-ID
033400                             MOVE USR-ID TO WS-NEXT-USER-ID
033500                         END-IF.
033600
033700*-----------------------------------------------------------------
033800* THE MASTER HAS NO SPACES-FOR-TRAILING-BLANKS RULE, SO LENGTH
033900* IS TAKEN AS THE POSITION OF THE LAST NON-SPACE CHARACTER -
034000* A STRAIGHT REVERSE SCAN, THE WAY THE SHOP HAS ALWAYS SIZED A
034100* VARIABLE-LOOKING FIELD HELD IN A FIXED PIC X.
034200*-----------------------------------------------------------------
034300 400-COMPUTE-FIELD-LENGTHS.
034400     PERFORM 500-SCAN-USERNAME-LENGTH
034500         VARYING WS-USERNAME-LEN FROM 30 BY -1
034600         UNTIL WS-USERNAME-LEN = 0
034700         OR REG-USERNAME(WS-USERNAME-LEN:1) NOT = SPACE.
034800     PERFORM 500-SCAN-PASSWORD-LENGTH
034900         VARYING WS-PASSWORD-LEN FROM 30 BY -1
035000         UNTIL WS-PASSWORD-LEN = 0
035100         OR REG-PASSWORD(WS-PASSWORD-LEN:1) NOT = SPACE.
035200
035300*-----------------------------------------------------------------
035400 500-SCAN-USERNAME-LENGTH.
035500     CONTINUE.
035600
035700*-----------------------------------------------------------------
035800 500-SCAN-PASSWORD-LENGTH.
035900     CONTINUE.
036000
036100*-----------------------------------------------------------------
036200* EMAIL MUST CONTAIN EXACTLY ONE "@" - COUNT THEM WITH INSPECT
036300* RATHER THAN A CHARACTER-BY-CHARACTER SCAN.
036400*-----------------------------------------------------------------
036500 400-CHECK-EMAIL-FORMAT.
036600     MOVE ZERO                    TO WS-AT-SIGN-COUNT.
036700     INSPECT REG-EMAIL TALLYING WS-AT-SIGN-COUNT
036800             FOR ALL "@".
036900     IF  WS-AT-SIGN-COUNT = ZERO
037000         MOVE "Y"                 TO REJECT-SW
037100     END-IF.
037200
037300*-----------------------------------------------------------------
037400 400-CHECK-DUPLICATE-EMAIL.
037500     IF  WS-USER-EMAIL(USR-IDX) = REG-EMAIL
037600         SET DUP-EMAIL-FOUND      TO TRUE
037700     END-IF.
037800
037900*-----------------------------------------------------------------
038000 400-CHECK-DUPLICATE-USERNAME.
038100     IF  WS-USER-USERNAME(USR-IDX) = REG-USERNAME
038200         SET DUP-USERNAME-FOUND   TO TRUE
038300     END-IF.
038400
038500*-----------------------------------------------------------------
038600 400-WRITE-USER-ENTRY.
038700     MOVE WS-USER-ID(USR-IDX)      TO USR-ID OF USER-RECORD-OUT.
038800     MOVE WS-USER-USERNAME(USR-IDX)
038900                                    TO USR-USERNAME OF
039000                                       USER-RECORD-OUT.
039100     MOVE WS-USER-EMAIL(USR-IDX)   TO USR-EMAIL OF
039200                                       USER-RECORD-OUT.
039300     MOVE WS-USER-AUTH(USR-IDX, 1) TO USR-AUTH-1 OF
039400                                       USER-RECORD-OUT.
039500     MOVE WS-USER-AUTH(USR-IDX, 2) TO USR-AUTH-2 OF
039600                                       USER-RECORD-OUT.
039700     MOVE WS-USER-AUTH(USR-IDX, 3) TO USR-AUTH-3 OF
039800                                       USER-RECORD-OUT.
039900     MOVE WS-USER-AUTH(USR-IDX, 4) TO USR-AUTH-4 OF
040000                                       USER-RECORD-OUT.
040100     WRITE USER-RECORD-OUT.
