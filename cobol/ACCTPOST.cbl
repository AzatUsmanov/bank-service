000100******************************************************************
000200* THIS PROGRAM IS TO POST REPLENISHMENT, WITHDRAWAL AND TRANSFER
000300*    OPERATIONS AGAINST THE ACCOUNT MASTER FILE.
000400*
000500* USED FILE
000600*    - RATE TABLE (IN)            : RATEIN
000700*    - ACCOUNT MASTER (IN)        : ACCTIN
000800*    - USER MASTER (IN)           : USERIN
000900*    - OPERATION TRANSACTIONS (IN): OPERNIN
001000*    - ACCOUNT MASTER (OUT)       : ACCTOUT
001100*    - ACCEPTED JOURNAL (OUT)     : JRNLOUT
001200*    - REJECT FILE (OUT)          : REJTOUT
001300*
001400* CALLS
001500*    - CURR-RATE-CONVERT  (CURRENCY CONVERSION)
001600*    - RPT-SUMMARY-PRINT  (SUMMARY REPORT AT END OF RUN)
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 ACCT-POST-UPDATE.
002100 AUTHOR.                     R J PELLETIER.
002200 INSTALLATION.               NORTHFIELD DATA CENTER.
002300 DATE-WRITTEN.               FEBRUARY 8, 1991.
002400 DATE-COMPILED.
002500 SECURITY.                   UNCLASSIFIED.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* 1991-02-08  RJP  BR-4471  ORIGINAL PROGRAM.  REPLACES THE OLD
003000*                           TELLER-ENTRY POSTING SCREENS WITH A
003100*                           SINGLE OVERNIGHT BATCH RUN AGAINST
003200*                           THE TRANSACTION FILE THE BRANCHES
003300*                           NOW UPLOAD.
003400* 1991-03-11  RJP  BR-4480  ADDED THE REJECT FILE.  OPERATOR WAS
003500*                           MANUALLY RE-KEYING FAILED ITEMS FROM
003600*                           A CONSOLE LISTING - THIS WAY AUDIT
003700*                           CAN WORK STRAIGHT FROM THE FILE.
003800* 1991-09-14  NKV  BR-4780  TRANSFER OPERATIONS ADDED.
003900* 1992-04-02  RJP  BR-4611  SAME-ACCOUNT TRANSFER NOW REJECTED
004000*                           INSTEAD OF SILENTLY POSTED AS A
004100*                           ZERO-SUM MOVE - BRANCH 12 FOUND A
004200*                           CASE WHERE THE BALANCE DIDN'T MOVE
004300*                           BUT THE JOURNAL SHOWED AN ENTRY.
004400* 1993-11-02  NKV  BR-4695  CONTROL TOTALS BY OPERATION TYPE
004500*                           ADDED FOR THE MONTH-END TIE-OUT.
004600* 1994-06-27  RJP  BR-4901  NEGATIVE-AMOUNT OPERATIONS NOW
004700*                           REJECTED UP FRONT INSTEAD OF BLOWING
004800*                           UP THE BALANCE COMPARE.
004900* 1998-12-15  RJP  Y2K-013  ACC-DATE-CREATED AND OP-DATE REVIEWED
005000*                           FOR YEAR 2000 READINESS - BOTH ARE
005100*                           FOUR-DIGIT-YEAR FIELDS ALREADY, NO
005200*                           CHANGE REQUIRED.
005300* 2001-08-30  NKV  BR-5065  SUMMARY REPORT SPLIT OUT INTO ITS OWN
005400*                           CALLED PROGRAM (RPT-SUMMARY-PRINT) SO
005500*                           OPERATIONS COULD RERUN JUST THE
005600*                           REPORT WITHOUT REPOSTING.
005700* 2006-04-11  RJP  BR-5310  ADDED WS-OTHER-REJECTED-CNT - A BAD
005800*                           OP-TYPE BYTE WAS FALLING THROUGH THE
005900*                           REPL/WITH/XFER REJECT COUNTERS UNSEEN,
006000*                           SO THE GRAND-TOTAL LINE ON THE SUMMARY
006100*                           REPORT DIDN'T TIE TO THE READ COUNT.
006200* 2006-04-11  RJP  BR-5310  300-CLOSE-ALL-FILES MOVED AHEAD OF
006300*                           300-OTHER-EOF-JOB SO TERMINATION RUNS
006400*                           AS ONE PERFORM ... THRU RANGE INSTEAD
006500*                           OF FOUR SEPARATE PERFORMS.
006600******************************************************************
006700 ENVIRONMENT                 DIVISION.
006800*-----------------------------------------------------------------
006900 CONFIGURATION               SECTION.
007000 SOURCE-COMPUTER.            NORTHFIELD-3090.
007100 OBJECT-COMPUTER.            NORTHFIELD-3090.
007200 SPECIAL-NAMES.
007300     UPSI-0 IS POST-TRACE-SW
007400         ON STATUS IS POST-TRACE-ON
007500         OFF STATUS IS POST-TRACE-OFF.
007600     CLASS VALID-OP-TYPE-CLASS  IS "R" "W" "T".
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                SECTION.
007900 FILE-CONTROL.
008000     SELECT  RATE-FILE-IN
008100             ASSIGN TO "RATEIN"
008200             ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT  ACCOUNT-FILE-IN
008500             ASSIGN TO "ACCTIN"
008600             ORGANIZATION IS SEQUENTIAL.
008700
008800     SELECT  ACCOUNT-FILE-OUT
008900             ASSIGN TO "ACCTOUT"
009000             ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT  USER-FILE-IN
009300             ASSIGN TO "USERIN"
009400             ORGANIZATION IS SEQUENTIAL.
009500
009600     SELECT  OPERN-FILE-IN
009700             ASSIGN TO "OPERNIN"
009800             ORGANIZATION IS SEQUENTIAL.
009900
010000     SELECT  JOURNAL-FILE-OUT
010100             ASSIGN TO "JRNLOUT"
010200             ORGANIZATION IS SEQUENTIAL.
010300
010400     SELECT  REJECT-FILE-OUT
010500             ASSIGN TO "REJTOUT"
010600             ORGANIZATION IS SEQUENTIAL.
010700
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  RATE-FILE-IN
011300     RECORD CONTAINS 17 CHARACTERS
011400     DATA RECORD IS RATE-RECORD.
011500     COPY "RATEREC.CPY".
011600
011700 FD  ACCOUNT-FILE-IN
011800     RECORD CONTAINS 41 CHARACTERS
011900     DATA RECORD IS ACCOUNT-RECORD-IN.
012000     COPY "ACCTREC.CPY"
012100         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-RECORD-IN==.
012200
012300 FD  ACCOUNT-FILE-OUT
012400     RECORD CONTAINS 41 CHARACTERS
012500     DATA RECORD IS ACCOUNT-RECORD-OUT.
012600     COPY "ACCTREC.CPY"
012700         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-RECORD-OUT==.
012800
012900 FD  USER-FILE-IN
013000     RECORD CONTAINS 85 CHARACTERS
013100     DATA RECORD IS USER-RECORD.
013200     COPY "USERREC.CPY".
013300
013400 FD  OPERN-FILE-IN
013500     RECORD CONTAINS 56 CHARACTERS
013600     DATA RECORD IS OPERATION-RECORD-IN.
013700     COPY "OPRNREC.CPY"
013800         REPLACING ==OPERATION-RECORD==
013900                BY ==OPERATION-RECORD-IN==.
014000
014100 FD  JOURNAL-FILE-OUT
014200     RECORD CONTAINS 56 CHARACTERS
014300     DATA RECORD IS JOURNAL-RECORD.
014400     COPY "OPRNREC.CPY"
014500         REPLACING ==OPERATION-RECORD== BY ==JOURNAL-RECORD==.
014600
014700 FD  REJECT-FILE-OUT
014800     RECORD CONTAINS 86 CHARACTERS
014900     DATA RECORD IS REJECT-RECORD.
015000     COPY "REJTREC.CPY".
015100
015200*-----------------------------------------------------------------
015300 WORKING-STORAGE             SECTION.
015400*-----------------------------------------------------------------
015500 01  SWITCHES-AND-COUNTERS.
015600     05  RATE-FILE-EOF-SW        PIC X(01) VALUE "N".
015700         88  RATE-FILE-AT-END              VALUE "Y".
015800     05  ACCOUNT-FILE-EOF-SW     PIC X(01) VALUE "N".
015900         88  ACCOUNT-FILE-AT-END            VALUE "Y".
016000     05  USER-FILE-EOF-SW        PIC X(01) VALUE "N".
016100         88  USER-FILE-AT-END               VALUE "Y".
016200     05  OPERN-EOF-SW            PIC X(01) VALUE "N".
016300         88  OPERN-EOF                     VALUE "Y".
016400     05  ACCT-FOUND-SW           PIC X(01) VALUE "N".
016500         88  ACCT-WAS-FOUND                VALUE "Y".
016600     05  TO-ACCT-FOUND-SW        PIC X(01) VALUE "N".
016700         88  TO-ACCT-WAS-FOUND             VALUE "Y".
016800     05  USER-FOUND-SW           PIC X(01) VALUE "N".
016900         88  USER-WAS-FOUND                VALUE "Y".
017000     05  REJECT-SW               PIC X(01) VALUE "N".
017100         88  OPERATION-IS-REJECTED         VALUE "Y".
017200     05  FILLER                  PIC X(01).
017300
017400 01  WS-REJECT-REASON            PIC X(30).
017500
017600 01  WS-RATE-TABLE.
017700     05  WS-RATE-ENTRY OCCURS 3 TIMES INDEXED BY RATE-IDX.
017800         10  WS-RATE-CURR         PIC 9(01).
017900         10  WS-RATE-VALUE        PIC S9(07)V9(04).
018000     05  FILLER                   PIC X(01).
018100 77  WS-RATE-COUNT                PIC S9(04) COMP VALUE ZERO.
018200
018300 01  WS-ACCOUNT-TABLE.
018400     05  WS-ACCOUNT-ENTRY OCCURS 2000 TIMES INDEXED BY ACCT-IDX.
018500         10  WS-ACCT-ID           PIC 9(07).
018600         10  WS-ACCT-USER-ID      PIC 9(07).
018700         10  WS-ACCT-DATE-CREATED PIC 9(08).
018800         10  WS-ACCT-FUNDS        PIC S9(11)V99.
018900         10  WS-ACCT-FUNDS-X      REDEFINES WS-ACCT-FUNDS.
019000             15  WS-ACCT-FUNDS-WHOLE PIC S9(11).
019100             15  WS-ACCT-FUNDS-CENTS PIC 9(02).
019200         10  WS-ACCT-CURRENCY     PIC 9(01).
019300     05  FILLER                   PIC X(01).
019400 77  WS-ACCOUNT-COUNT             PIC S9(04) COMP VALUE ZERO.
019500 77  WS-FROM-ACCT-IDX             PIC S9(04) COMP VALUE ZERO.
019600 77  WS-TO-ACCT-IDX               PIC S9(04) COMP VALUE ZERO.
019700
019800 01  WS-USER-TABLE.
019900     05  WS-USER-ENTRY OCCURS 2000 TIMES INDEXED BY USR-IDX.
020000         10  WS-USER-ID           PIC 9(07).
020100     05  FILLER                   PIC X(01).
020200 77  WS-USER-COUNT                PIC S9(04) COMP VALUE ZERO.
020300
020400 01  WS-CONTROL-TOTALS.
020500     05  WS-TOTAL-READ-CNT        PIC S9(07) COMP VALUE ZERO.
020600     05  WS-REPL-ACCEPTED-CNT     PIC S9(07) COMP VALUE ZERO.
020700     05  WS-REPL-REJECTED-CNT     PIC S9(07) COMP VALUE ZERO.
020800     05  WS-REPL-TOTAL-AMT        PIC S9(11)V99 VALUE ZERO.
020900     05  WS-WITH-ACCEPTED-CNT     PIC S9(07) COMP VALUE ZERO.
021000     05  WS-WITH-REJECTED-CNT     PIC S9(07) COMP VALUE ZERO.
021100     05  WS-WITH-TOTAL-AMT        PIC S9(11)V99 VALUE ZERO.
021200     05  WS-XFER-ACCEPTED-CNT     PIC S9(07) COMP VALUE ZERO.
021300     05  WS-XFER-REJECTED-CNT     PIC S9(07) COMP VALUE ZERO.
021400     05  WS-XFER-TOTAL-AMT        PIC S9(11)V99 VALUE ZERO.
021500*    UNROUTED - AN OP-TYPE OUTSIDE R/W/T.  KEEPS THE GRAND-TOTAL
021600*    RECONCILIATION (READ = ACCEPTED + REJECTED) HOLDING EVEN
021700*    WHEN A TRANSACTION FILE SHOWS UP WITH A BAD OP-TYPE BYTE.
021800     05  WS-OTHER-REJECTED-CNT    PIC S9(07) COMP VALUE ZERO.
021900     05  FILLER                   PIC X(01).
022000
022100 01  WS-RUN-DATE.
022200     05  WS-RUN-DATE-NUM          PIC 9(08).
022300     05  FILLER                   PIC X(01).
022400 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
022500     05  WS-RUN-YYYY              PIC 9(04).
022600     05  WS-RUN-MM                PIC 9(02).
022700     05  WS-RUN-DD                PIC 9(02).
022800     05  FILLER                   PIC X(01).
022900
023000 01  WS-CONVERSION-LINK.
023100     05  WS-CONV-FROM-CURR        PIC 9(01).
023200     05  WS-CONV-TO-CURR          PIC 9(01).
023300     05  WS-CONV-FROM-RATE        PIC S9(07)V9(04).
023400     05  WS-CONV-TO-RATE          PIC S9(07)V9(04).
023500     05  WS-CONV-AMOUNT           PIC S9(11)V99.
023600     05  WS-CONV-RATE             PIC S9(07)V9(04).
023700     05  WS-CONV-CONVERTED-AMT    PIC S9(11)V99.
023800     05  FILLER                   PIC X(01).
023900 01  WS-CONV-CURR-COMBINED REDEFINES WS-CONVERSION-LINK.
024000     05  WS-CONV-CURR-PAIR        PIC 9(02).
024100     05  FILLER                   PIC X(39).
024200
024300 01  WS-REPORT-LINK.
024400     05  WS-RPT-RUN-DATE          PIC 9(08).
024500     05  WS-RPT-REPL-ACCEPTED     PIC S9(07) COMP.
024600     05  WS-RPT-REPL-REJECTED     PIC S9(07) COMP.
024700     05  WS-RPT-REPL-TOTAL        PIC S9(11)V99.
024800     05  WS-RPT-WITH-ACCEPTED     PIC S9(07) COMP.
024900     05  WS-RPT-WITH-REJECTED     PIC S9(07) COMP.
025000     05  WS-RPT-WITH-TOTAL        PIC S9(11)V99.
025100     05  WS-RPT-XFER-ACCEPTED     PIC S9(07) COMP.
025200     05  WS-RPT-XFER-REJECTED     PIC S9(07) COMP.
025300     05  WS-RPT-XFER-TOTAL        PIC S9(11)V99.
025400     05  WS-RPT-TOTAL-READ        PIC S9(07) COMP.
025500     05  WS-RPT-MASTER-COUNT      PIC S9(07) COMP.
025600     05  WS-RPT-OTHER-REJECTED    PIC S9(07) COMP.
025700     05  FILLER                   PIC X(01).
025800
025900******************************************************************
026000 PROCEDURE                   DIVISION.
026100*-----------------------------------------------------------------
026200* MAIN PROCEDURE
026300*-----------------------------------------------------------------
026400 100-POST-ACCOUNT-OPERATIONS.
026500     PERFORM 200-INITIATE-POSTING-RUN.
026600     PERFORM 200-PROCESS-OPERATIONS UNTIL OPERN-EOF.
026700     PERFORM 200-TERMINATE-POSTING-RUN.
026800
026900     STOP RUN.
027000
027100******************************************************************
027200* OPEN ALL FILES, LOAD THE RATE, ACCOUNT AND USER TABLES, AND
027300* READ THE FIRST TRANSACTION.
027400*-----------------------------------------------------------------
027500 200-INITIATE-POSTING-RUN.
027600     PERFORM 300-OPEN-ALL-FILES.
027700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027800     ACCEPT   WS-RUN-DATE-NUM     FROM DATE YYYYMMDD.
027900     PERFORM 300-LOAD-RATE-TABLE.
028000     PERFORM 300-LOAD-ACCOUNT-TABLE.
028100     PERFORM 300-LOAD-USER-TABLE.
028200     PERFORM 300-READ-OPERN-FILE-IN.
028300
028400*-----------------------------------------------------------------
028500* ONE TRANSACTION AT A TIME - VALIDATE THE AMOUNT, THEN BRANCH
028600* ON OPERATION TYPE.
028700*-----------------------------------------------------------------
028800 200-PROCESS-OPERATIONS.
028900     ADD  1                      TO WS-TOTAL-READ-CNT.
029000     MOVE "N"                    TO REJECT-SW.
029100     PERFORM 300-VALIDATE-OPERATION-AMOUNT.
029200     IF  NOT OPERATION-IS-REJECTED
029300         EVALUATE TRUE
029400             WHEN OP-IS-REPLENISHMENT OF OPERATION-RECORD-IN
029500                 PERFORM 300-PROCESS-REPLENISHMENT
029600             WHEN OP-IS-WITHDRAWAL OF OPERATION-RECORD-IN
029700                 PERFORM 300-PROCESS-WITHDRAWAL
029800             WHEN OP-IS-TRANSFER OF OPERATION-RECORD-IN
029900                 PERFORM 300-PROCESS-TRANSFER
030000             WHEN OTHER
030100                 MOVE "Y"             TO REJECT-SW
030200                 MOVE "UNKNOWN OP TYPE"
030300                                      TO WS-REJECT-REASON
030400                 PERFORM 400-WRITE-REJECT-RECORD
030500         END-EVALUATE
030600     END-IF.
030700     PERFORM 300-READ-OPERN-FILE-IN.
030800
030900*-----------------------------------------------------------------
031000* REWRITE THE MASTER, CALL THE REPORT WRITER, CLOSE UP.
031100*-----------------------------------------------------------------
031200 200-TERMINATE-POSTING-RUN.
031300     PERFORM 300-REWRITE-ACCOUNT-MASTER
031400         THRU 300-OTHER-EOF-JOB.
031500
031600******************************************************************
031700 300-OPEN-ALL-FILES.
031800     OPEN    INPUT   RATE-FILE-IN
031900             INPUT   ACCOUNT-FILE-IN
032000             INPUT   USER-FILE-IN
032100             INPUT   OPERN-FILE-IN
032200             OUTPUT  ACCOUNT-FILE-OUT
032300             OUTPUT  JOURNAL-FILE-OUT
032400             OUTPUT  REJECT-FILE-OUT.
032500
032600*-----------------------------------------------------------------
032700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
032800     INITIALIZE SWITCHES-AND-COUNTERS WS-CONTROL-TOTALS.
032900
033000*-----------------------------------------------------------------
033100* READ THE THREE-RECORD RATE FILE INTO A TABLE.  RUB IS ALWAYS
033200* QUOTED AT 1.0000 BUT WE STILL LOAD IT SO A STRAIGHT DIVIDE
033300* WORKS FOR EVERY CURRENCY PAIR, RUB INCLUDED.
033400*-----------------------------------------------------------------
033500 300-LOAD-RATE-TABLE.
033600     PERFORM 400-READ-RATE-FILE-IN
033700         UNTIL RATE-FILE-AT-END.
033800
033900*-----------------------------------------------------------------
034000 300-LOAD-ACCOUNT-TABLE.
034100     PERFORM 400-READ-ACCOUNT-FILE-IN
034200         UNTIL ACCOUNT-FILE-AT-END.
034300
034400*-----------------------------------------------------------------
034500 300-LOAD-USER-TABLE.
034600     PERFORM 400-READ-USER-FILE-IN
034700         UNTIL USER-FILE-AT-END.
034800
034900*-----------------------------------------------------------------
035000 300-READ-OPERN-FILE-IN.
035100     READ OPERN-FILE-IN
035200             AT END      MOVE "Y"    TO OPERN-EOF-SW.
035300
035400*-----------------------------------------------------------------
035500* AN OPERATION WITH A NEGATIVE AMOUNT IS REJECTED BEFORE WE EVEN
035600* LOOK AT ITS TYPE - THAT WAY THE REST OF THE LOGIC NEVER HAS TO
035700* WORRY ABOUT A NEGATIVE BALANCE MOVE.
035800*-----------------------------------------------------------------
035900 300-VALIDATE-OPERATION-AMOUNT.
036000     IF  OP-FUNDS OF OPERATION-RECORD-IN < ZERO
036100         MOVE "Y"                TO REJECT-SW
036200         MOVE "INVALID AMOUNT"   TO WS-REJECT-REASON
036300         PERFORM 400-WRITE-REJECT-RECORD
036400     END-IF.
036500     IF  NOT OPERATION-IS-REJECTED
036600         IF  OP-TYPE OF OPERATION-RECORD-IN
036700                 IS NOT VALID-OP-TYPE-CLASS
036800             MOVE "Y"            TO REJECT-SW
036900             MOVE "UNKNOWN OP TYPE"
037000                                 TO WS-REJECT-REASON
037100             PERFORM 400-WRITE-REJECT-RECORD
037200         END-IF
037300     END-IF.
037400     IF  NOT OPERATION-IS-REJECTED
037500         PERFORM 400-FIND-USER-ENTRY
037600             VARYING USR-IDX FROM 1 BY 1
037700             UNTIL USR-IDX > WS-USER-COUNT
037800                OR USER-WAS-FOUND
037900         IF  NOT USER-WAS-FOUND
038000             MOVE "Y"            TO REJECT-SW
038100             MOVE "USER NOT FOUND"
038200                                 TO WS-REJECT-REASON
038300             PERFORM 400-WRITE-REJECT-RECORD
038400         END-IF
038500     END-IF.
038600
038700*-----------------------------------------------------------------
038800* REPLENISHMENT.  ACCOUNT MUST EXIST.  CONVERT THE AMOUNT INTO
038900* THE ACCOUNT'S CURRENCY, ADD IT, JOURNAL IT.
039000*-----------------------------------------------------------------
039100 300-PROCESS-REPLENISHMENT.
039200     PERFORM 400-FIND-ACCOUNT-ENTRY
039300         VARYING WS-FROM-ACCT-IDX FROM 1 BY 1
039400         UNTIL WS-FROM-ACCT-IDX > WS-ACCOUNT-COUNT
039500            OR ACCT-WAS-FOUND.
039600     IF  NOT ACCT-WAS-FOUND
039700         MOVE "Y"                TO REJECT-SW
039800         MOVE "ACCT NOT FOUND"   TO WS-REJECT-REASON
039900         PERFORM 400-WRITE-REJECT-RECORD
040000     ELSE
040100         PERFORM 400-CONVERT-TO-ACCOUNT-CURRENCY
040200         ADD WS-CONV-CONVERTED-AMT
040300             TO WS-ACCT-FUNDS(WS-FROM-ACCT-IDX)
040400         ADD 1 TO WS-REPL-ACCEPTED-CNT
040500         ADD WS-CONV-CONVERTED-AMT TO WS-REPL-TOTAL-AMT
040600         PERFORM 400-WRITE-ACCEPTED-JOURNAL
040700     END-IF.
040800
040900*-----------------------------------------------------------------
041000* WITHDRAWAL.  ACCOUNT MUST EXIST AND HAVE ENOUGH FUNDS ONCE THE
041100* AMOUNT IS CONVERTED INTO THE ACCOUNT'S CURRENCY.
041200*-----------------------------------------------------------------
041300 300-PROCESS-WITHDRAWAL.
041400     PERFORM 400-FIND-ACCOUNT-ENTRY
041500         VARYING WS-FROM-ACCT-IDX FROM 1 BY 1
041600         UNTIL WS-FROM-ACCT-IDX > WS-ACCOUNT-COUNT
041700            OR ACCT-WAS-FOUND.
041800     IF  NOT ACCT-WAS-FOUND
041900         MOVE "Y"                TO REJECT-SW
042000         MOVE "ACCT NOT FOUND"   TO WS-REJECT-REASON
042100         PERFORM 400-WRITE-REJECT-RECORD
042200     ELSE
042300         PERFORM 400-CONVERT-TO-ACCOUNT-CURRENCY
042400         IF  WS-CONV-CONVERTED-AMT >
042500                 WS-ACCT-FUNDS(WS-FROM-ACCT-IDX)
042600             MOVE "Y"            TO REJECT-SW
042700             MOVE "INSUFFICIENT FUNDS"
042800                                 TO WS-REJECT-REASON
042900             PERFORM 400-WRITE-REJECT-RECORD
043000         ELSE
043100             SUBTRACT WS-CONV-CONVERTED-AMT
043200                 FROM WS-ACCT-FUNDS(WS-FROM-ACCT-IDX)
043300             ADD 1 TO WS-WITH-ACCEPTED-CNT
043400             ADD WS-CONV-CONVERTED-AMT TO WS-WITH-TOTAL-AMT
043500             PERFORM 400-WRITE-ACCEPTED-JOURNAL
043600         END-IF
043700     END-IF.
043800
043900*-----------------------------------------------------------------
044000* TRANSFER.  TO-ACCOUNT IS CHECKED FIRST, THEN FROM-ACCOUNT, THEN
044100* SAME-ACCOUNT, THEN FUNDS.  DEBIT STAYS IN THE FROM-ACCOUNT'S
044200* OWN CURRENCY; ONLY THE CREDIT SIDE IS CONVERTED.
044300*-----------------------------------------------------------------
044400 300-PROCESS-TRANSFER.
044500     PERFORM 400-FIND-TO-ACCOUNT-ENTRY
044600         VARYING WS-TO-ACCT-IDX FROM 1 BY 1
044700         UNTIL WS-TO-ACCT-IDX > WS-ACCOUNT-COUNT
044800            OR TO-ACCT-WAS-FOUND.
044900     IF  NOT TO-ACCT-WAS-FOUND
045000         MOVE "Y"                TO REJECT-SW
045100         MOVE "TO ACCT NOT FOUND"
045200                                 TO WS-REJECT-REASON
045300         PERFORM 400-WRITE-REJECT-RECORD
045400     ELSE
045500         PERFORM 400-FIND-ACCOUNT-ENTRY
045600             VARYING WS-FROM-ACCT-IDX FROM 1 BY 1
045700             UNTIL WS-FROM-ACCT-IDX > WS-ACCOUNT-COUNT
045800                OR ACCT-WAS-FOUND
045900         IF  NOT ACCT-WAS-FOUND
046000             MOVE "Y"            TO REJECT-SW
046100             MOVE "ACCT NOT FOUND"
046200                                 TO WS-REJECT-REASON
046300             PERFORM 400-WRITE-REJECT-RECORD
046400         ELSE
046500             IF  WS-FROM-ACCT-IDX = WS-TO-ACCT-IDX
046600                 MOVE "Y"        TO REJECT-SW
046700                 MOVE "SAME ACCOUNT"
046800                                 TO WS-REJECT-REASON
046900                 PERFORM 400-WRITE-REJECT-RECORD
047000             ELSE
047100                 IF  OP-FUNDS OF OPERATION-RECORD-IN >
047200                         WS-ACCT-FUNDS(WS-FROM-ACCT-IDX)
047300                     MOVE "Y"    TO REJECT-SW
047400                     MOVE "INSUFFICIENT FUNDS"
047500                                 TO WS-REJECT-REASON
047600                     PERFORM 400-WRITE-REJECT-RECORD
047700                 ELSE
047800                     PERFORM 400-POST-TRANSFER-AMOUNTS
047900                 END-IF
048000             END-IF
048100         END-IF
048200     END-IF.
048300
048400*-----------------------------------------------------------------
048500 300-REWRITE-ACCOUNT-MASTER.
048600     PERFORM 400-WRITE-ACCOUNT-ENTRY
048700         VARYING ACCT-IDX FROM 1 BY 1
048800         UNTIL ACCT-IDX > WS-ACCOUNT-COUNT.
048900
049000*-----------------------------------------------------------------
049100 300-CALL-REPORT-WRITER.
049200     MOVE WS-RUN-DATE-NUM        TO WS-RPT-RUN-DATE.
049300     MOVE WS-REPL-ACCEPTED-CNT   TO WS-RPT-REPL-ACCEPTED.
049400     MOVE WS-REPL-REJECTED-CNT   TO WS-RPT-REPL-REJECTED.
049500     MOVE WS-REPL-TOTAL-AMT      TO WS-RPT-REPL-TOTAL.
049600     MOVE WS-WITH-ACCEPTED-CNT   TO WS-RPT-WITH-ACCEPTED.
049700     MOVE WS-WITH-REJECTED-CNT   TO WS-RPT-WITH-REJECTED.
049800     MOVE WS-WITH-TOTAL-AMT      TO WS-RPT-WITH-TOTAL.
049900     MOVE WS-XFER-ACCEPTED-CNT   TO WS-RPT-XFER-ACCEPTED.
050000     MOVE WS-XFER-REJECTED-CNT   TO WS-RPT-XFER-REJECTED.
050100     MOVE WS-XFER-TOTAL-AMT      TO WS-RPT-XFER-TOTAL.
050200     MOVE WS-TOTAL-READ-CNT      TO WS-RPT-TOTAL-READ.
050300     MOVE WS-ACCOUNT-COUNT       TO WS-RPT-MASTER-COUNT.
050400     MOVE WS-OTHER-REJECTED-CNT  TO WS-RPT-OTHER-REJECTED.
050500     CALL "RPT-SUMMARY-PRINT"    USING WS-REPORT-LINK.
050600
050700*-----------------------------------------------------------------
050800 300-CLOSE-ALL-FILES.
050900     CLOSE   RATE-FILE-IN
051000             ACCOUNT-FILE-IN
051100             USER-FILE-IN
051200             OPERN-FILE-IN
051300             ACCOUNT-FILE-OUT
051400             JOURNAL-FILE-OUT
051500             REJECT-FILE-OUT.
051600
051700*-----------------------------------------------------------------
051800 300-OTHER-EOF-JOB.
051900     DISPLAY "ACCOUNT POSTING RUN COMPLETED!!!".
052000
052100******************************************************************
052200 400-READ-RATE-FILE-IN.
052300     READ RATE-FILE-IN
052400             AT END      SET RATE-FILE-AT-END   TO TRUE
052500             NOT AT END  ADD 1 TO WS-RATE-COUNT
052600                         SET RATE-IDX TO WS-RATE-COUNT
052700                         MOVE RATE-CURRENCY  TO WS-RATE-CURR
052800                                                 (RATE-IDX)
052900                         MOVE RATE-TO-RUB    TO WS-RATE-VALUE
053000                                                 (RATE-IDX).
053100
053200*-----------------------------------------------------------------
053300 400-READ-ACCOUNT-FILE-IN.
053400     READ ACCOUNT-FILE-IN
053500             AT END      SET ACCOUNT-FILE-AT-END TO TRUE
053600             NOT AT END  ADD 1 TO WS-ACCOUNT-COUNT
053700                         SET ACCT-IDX TO WS-ACCOUNT-COUNT
053800                         MOVE ACC-ID OF ACCOUNT-RECORD-IN
053900                             TO WS-ACCT-ID(ACCT-IDX)
054000                         MOVE ACC-USER-ID OF ACCOUNT-RECORD-IN
054100                             TO WS-ACCT-USER-ID(ACCT-IDX)
054200                         MOVE ACC-DATE-CREATED
054300                             OF ACCOUNT-RECORD-IN
054400                             TO WS-ACCT-DATE-CREATED(ACCT-IDX)
054500                         MOVE ACC-FUNDS OF ACCOUNT-RECORD-IN
054600                             TO WS-ACCT-FUNDS(ACCT-IDX)
054700                         MOVE ACC-CURRENCY OF ACCOUNT-RECORD-IN
054800                             TO WS-ACCT-CURRENCY(ACCT-IDX).
054900
055000*-----------------------------------------------------------------
055100 400-READ-USER-FILE-IN.
055200     READ USER-FILE-IN
055300             AT END      SET USER-FILE-AT-END TO TRUE
055400             NOT AT END  ADD 1 TO WS-USER-COUNT
055500                         SET USR-IDX TO WS-USER-COUNT
055600                         MOVE USR-ID TO WS-USER-ID(USR-IDX).
055700
055800*-----------------------------------------------------------------
055900* TABLE SEARCHES.  DRIVEN BY PERFORM ... VARYING FROM THE 300
056000* PARAGRAPHS ABOVE, NOT BY AN INLINE PERFORM, SO THE SAME LOOKUP
056100* CODE CAN BE TRACED FROM THE OPERATIONS LOG WHEN NEEDED.
056200*-----------------------------------------------------------------
056300 400-FIND-ACCOUNT-ENTRY.
056400     MOVE "N"                    TO ACCT-FOUND-SW.
056500     IF  WS-ACCT-ID(WS-FROM-ACCT-IDX) =
056600             OP-ACCOUNT-ID OF OPERATION-RECORD-IN
056700         MOVE "Y"                TO ACCT-FOUND-SW
056800     END-IF.
056900
057000*-----------------------------------------------------------------
057100 400-FIND-TO-ACCOUNT-ENTRY.
057200     MOVE "N"                    TO TO-ACCT-FOUND-SW.
057300     IF  WS-ACCT-ID(WS-TO-ACCT-IDX) =
057400             OP-TO-ACCOUNT-ID OF OPERATION-RECORD-IN
057500         MOVE "Y"                TO TO-ACCT-FOUND-SW
057600     END-IF.
057700
057800*-----------------------------------------------------------------
057900 400-FIND-USER-ENTRY.
058000     MOVE "N"                    TO USER-FOUND-SW.
058100     IF  WS-USER-ID(USR-IDX) = OP-USER-ID OF OPERATION-RECORD-IN
058200         MOVE "Y"                TO USER-FOUND-SW
058300     END-IF.
058400
058500*-----------------------------------------------------------------
058600* CONVERT THE OPERATION AMOUNT INTO THE FROM-ACCOUNT'S CURRENCY,
058700* CALLING THE SHOP'S RATE SUBPROGRAM.
058800*-----------------------------------------------------------------
058900 400-CONVERT-TO-ACCOUNT-CURRENCY.
059000     PERFORM 400-LOAD-RATE-VALUE-FOR
059100         VARYING RATE-IDX FROM 1 BY 1
059200         UNTIL RATE-IDX > WS-RATE-COUNT.
059300     MOVE OP-CURRENCY OF OPERATION-RECORD-IN
059400                                  TO WS-CONV-FROM-CURR.
059500     MOVE WS-ACCT-CURRENCY(WS-FROM-ACCT-IDX)
059600                                  TO WS-CONV-TO-CURR.
059700     MOVE OP-FUNDS OF OPERATION-RECORD-IN
059800                                  TO WS-CONV-AMOUNT.
059900     CALL "CURR-RATE-CONVERT"    USING WS-CONVERSION-LINK.
060000
060100*-----------------------------------------------------------------
060200* LOADS WS-CONV-FROM-RATE AND WS-CONV-TO-RATE FROM THE RATE
060300* TABLE FOR THE CURRENT OPERATION AND FROM-ACCOUNT.
060400*-----------------------------------------------------------------
060500 400-LOAD-RATE-VALUE-FOR.
060600     IF  WS-RATE-CURR(RATE-IDX) =
060700             OP-CURRENCY OF OPERATION-RECORD-IN
060800         MOVE WS-RATE-VALUE(RATE-IDX) TO WS-CONV-FROM-RATE
060900     END-IF.
061000     IF  WS-RATE-CURR(RATE-IDX) =
061100             WS-ACCT-CURRENCY(WS-FROM-ACCT-IDX)
061200         MOVE WS-RATE-VALUE(RATE-IDX) TO WS-CONV-TO-RATE
061300     END-IF.
061400
061500*-----------------------------------------------------------------
061600* TRANSFER POSTING - DEBIT THE FROM-ACCOUNT IN ITS OWN CURRENCY,
061700* CONVERT AND CREDIT THE TO-ACCOUNT.
061800*-----------------------------------------------------------------
061900 400-POST-TRANSFER-AMOUNTS.
062000     SUBTRACT OP-FUNDS OF OPERATION-RECORD-IN
062100         FROM WS-ACCT-FUNDS(WS-FROM-ACCT-IDX).
062200     PERFORM 400-LOAD-RATE-VALUE-FOR
062300         VARYING RATE-IDX FROM 1 BY 1
062400         UNTIL RATE-IDX > WS-RATE-COUNT.
062500     MOVE OP-CURRENCY OF OPERATION-RECORD-IN
062600                                  TO WS-CONV-FROM-CURR.
062700     MOVE WS-ACCT-CURRENCY(WS-TO-ACCT-IDX)
062800                                  TO WS-CONV-TO-CURR.
062900     MOVE OP-FUNDS OF OPERATION-RECORD-IN
063000                                  TO WS-CONV-AMOUNT.
063100     PERFORM 400-LOAD-XFER-CREDIT-RATE
063200         VARYING RATE-IDX FROM 1 BY 1
063300         UNTIL RATE-IDX > WS-RATE-COUNT.
063400     CALL "CURR-RATE-CONVERT"    USING WS-CONVERSION-LINK.
063500     ADD WS-CONV-CONVERTED-AMT
063600         TO WS-ACCT-FUNDS(WS-TO-ACCT-IDX).
063700     ADD 1 TO WS-XFER-ACCEPTED-CNT.
063800     ADD OP-FUNDS OF OPERATION-RECORD-IN TO WS-XFER-TOTAL-AMT.
063900     PERFORM 400-WRITE-ACCEPTED-JOURNAL.
064000
064100*-----------------------------------------------------------------
064200 400-LOAD-XFER-CREDIT-RATE.
064300     IF  WS-RATE-CURR(RATE-IDX) = WS-CONV-FROM-CURR
064400         MOVE WS-RATE-VALUE(RATE-IDX) TO WS-CONV-FROM-RATE
064500     END-IF.
064600     IF  WS-RATE-CURR(RATE-IDX) = WS-CONV-TO-CURR
064700         MOVE WS-RATE-VALUE(RATE-IDX) TO WS-CONV-TO-RATE
064800     END-IF.
064900
065000*-----------------------------------------------------------------
065100 400-WRITE-ACCEPTED-JOURNAL.
065200     MOVE CORRESPONDING OPERATION-RECORD-IN TO JOURNAL-RECORD.
065300     WRITE JOURNAL-RECORD.
065400
065500*-----------------------------------------------------------------
065600 400-WRITE-REJECT-RECORD.
065700     EVALUATE TRUE
065800         WHEN OP-IS-REPLENISHMENT OF OPERATION-RECORD-IN
065900             ADD 1 TO WS-REPL-REJECTED-CNT
066000         WHEN OP-IS-WITHDRAWAL OF OPERATION-RECORD-IN
066100             ADD 1 TO WS-WITH-REJECTED-CNT
066200         WHEN OP-IS-TRANSFER OF OPERATION-RECORD-IN
066300             ADD 1 TO WS-XFER-REJECTED-CNT
066400         WHEN OTHER
066500             ADD 1 TO WS-OTHER-REJECTED-CNT
066600     END-EVALUATE.
066700     MOVE OP-ID OF OPERATION-RECORD-IN TO REJ-OP-ID.
066800     MOVE OP-TYPE OF OPERATION-RECORD-IN TO REJ-OP-TYPE.
066900     MOVE OP-DATE OF OPERATION-RECORD-IN TO REJ-OP-DATE.
067000     MOVE OP-USER-ID OF OPERATION-RECORD-IN TO REJ-OP-USER-ID.
067100     MOVE OP-ACCOUNT-ID OF OPERATION-RECORD-IN
067200         TO REJ-OP-ACCOUNT-ID.
067300     MOVE OP-TO-ACCOUNT-ID OF OPERATION-RECORD-IN
067400         TO REJ-OP-TO-ACCOUNT-ID.
067500     MOVE OP-FUNDS OF OPERATION-RECORD-IN TO REJ-OP-FUNDS.
067600     MOVE OP-CURRENCY OF OPERATION-RECORD-IN TO REJ-OP-CURRENCY.
067700     MOVE WS-REJECT-REASON TO REJ-REASON.
067800     WRITE REJECT-RECORD.
067900
068000*-----------------------------------------------------------------
068100 400-WRITE-ACCOUNT-ENTRY.
068200     MOVE WS-ACCT-ID(ACCT-IDX)      TO ACC-ID OF
068300                                        ACCOUNT-RECORD-OUT.
068400     MOVE WS-ACCT-USER-ID(ACCT-IDX) TO ACC-USER-ID OF
068500                                        ACCOUNT-RECORD-OUT.
068600     MOVE WS-ACCT-DATE-CREATED(ACCT-IDX)
068700                                     TO ACC-DATE-CREATED OF
068800                                        ACCOUNT-RECORD-OUT.
068900     MOVE WS-ACCT-FUNDS(ACCT-IDX)    TO ACC-FUNDS OF
069000                                        ACCOUNT-RECORD-OUT.
069100     MOVE WS-ACCT-CURRENCY(ACCT-IDX) TO ACC-CURRENCY OF
069200                                        ACCOUNT-RECORD-OUT.
069300     WRITE ACCOUNT-RECORD-OUT.
