000100******************************************************************
000200* THIS PROGRAM IS TO PRINT THE ACCOUNT POSTING RUN'S SUMMARY
000300*    REPORT - REJECT DETAIL, CONTROL TOTALS PER OPERATION TYPE,
000400*    GRAND TOTAL, AND THE REWRITTEN MASTER'S RECORD COUNT.
000500*
000600* USED FILE
000700*    - REJECT FILE (IN)         : REJTOUT (WRITTEN BY ACCT-POST-
000800*                                 UPDATE EARLIER IN THE SAME RUN)
000900*    - SUMMARY REPORT (OUT)     : SUMRPT
001000*
001100* CALLED BY ACCT-POST-UPDATE AT THE END OF THE POSTING RUN.
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 RPT-SUMMARY-PRINT.
001600 AUTHOR.                     N K VOSKRESENSKAYA.
001700 INSTALLATION.               NORTHFIELD DATA CENTER.
001800 DATE-WRITTEN.               AUGUST 30, 2001.
001900 DATE-COMPILED.
002000 SECURITY.                   UNCLASSIFIED.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 2001-08-30  NKV  BR-5065  ORIGINAL PROGRAM.  SPLIT OUT OF
002500*                           ACCT-POST-UPDATE SO OPERATIONS COULD
002600*                           RERUN JUST THE REPORT.
002700* 2001-10-04  NKV  BR-5091  REJECT DETAIL SECTION ADDED - AUDIT
002800*                           WAS STILL PULLING THE REJECT FILE UP
002900*                           ON THE SCREEN LINE BY LINE.
003000* 2003-02-19  RJP  BR-5150  PAGE-SKIP AFTER 15 REJECT LINES SO
003100*                           THE DETAIL SECTION MATCHES THE
003200*                           BRANCHES' PRINTER FORMS.
003300* 2004-07-19  NKV  BR-5210  CONTROL-TOTAL LINES NOW DRIVEN OFF A
003400*                           TABLE INSTEAD OF THREE SEPARATE
003500*                           PARAGRAPHS - ONE FEWER PLACE TO FIX
003600*                           WHEN A FOURTH OPERATION TYPE SHOWS UP.
003700* 2005-03-11  RJP  BR-5245  PAGE NUMBER ADDED TO THE TITLE LINE
003800*                           AND THE REJECT-DETAIL HEADING - AUDIT
003900*                           COULD NOT TELL TWO CONTINUATION SHEETS
004000*                           APART ON A LONG REJECT RUN.
004100* 2006-04-11  RJP  BR-5310  LS-OTHER-REJECTED ADDED TO LINK-
004200*                           PARAMETERS AND FOLDED INTO THE GRAND
004300*                           REJECTED TOTAL - MONTH-END TIE-OUT
004400*                           FOUND A RUN WHERE READ DIDN'T EQUAL
004500*                           ACCEPTED PLUS REJECTED.
004600* 2006-04-11  RJP  BR-5310  200-TERMINATE-REPORT NOW ONE PERFORM
004700*                           ... THRU RANGE OVER THE FOUR CLOSING
004800*                           PARAGRAPHS INSTEAD OF FOUR SEPARATE
004900*                           PERFORMS.
005000******************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            NORTHFIELD-3090.
005500 OBJECT-COMPUTER.            NORTHFIELD-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS RPT-TRACE-SW
005900         ON STATUS IS RPT-TRACE-ON
006000         OFF STATUS IS RPT-TRACE-OFF.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT  REJECT-FILE-IN
006500             ASSIGN TO "REJTOUT"
006600             ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT  SUMMARY-REPORT-OUT
006900             ASSIGN TO "SUMRPT"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200******************************************************************
007300 DATA                        DIVISION.
007400*-----------------------------------------------------------------
007500 FILE                        SECTION.
007600 FD  REJECT-FILE-IN
007700     RECORD CONTAINS 86 CHARACTERS
007800     DATA RECORD IS REJECT-RECORD.
007900     COPY "REJTREC.CPY".
008000
008100 FD  SUMMARY-REPORT-OUT
008200     RECORD CONTAINS 80 CHARACTERS
008300     DATA RECORD IS SUMMARY-LINE-OUT.
008400 01  SUMMARY-LINE-OUT                PIC X(80).
008500
008600*-----------------------------------------------------------------
008700 WORKING-STORAGE             SECTION.
008800*-----------------------------------------------------------------
008900* THE THREE OPERATION TYPE NAMES, TABLE-DRIVEN THE SAME WAY THE
009000* SHOP HAS ALWAYS BUILT A SHORT CODE-TO-NAME LIST - THE THREE
009100* POSITIONS LINE UP WITH THE R/W/T CODES ACCT-POST-UPDATE
009200* VALIDATES AGAINST ITS OWN OP-TYPE CLASS TEST.
009300*-----------------------------------------------------------------
009400 01  OPERATION-TYPE-NAMES.
009500     05  FILLER                  PIC X(15) VALUE "REPLENISHMENTS".
009600     05  FILLER                  PIC X(15) VALUE "WITHDRAWALS".
009700     05  FILLER                  PIC X(15) VALUE "TRANSFERS".
009800 01  OPERATION-TYPE-NAME-TABLE REDEFINES OPERATION-TYPE-NAMES.
009900     05  OP-TYPE-NAME            PIC X(15) OCCURS 3 TIMES.
010000
010100 01  WS-TYPE-TOTALS.
010200     05  WS-TYPE-ENTRY OCCURS 3 TIMES INDEXED BY TYPE-IDX.
010300         10  WS-TYPE-ACCEPTED    PIC S9(07) COMP.
010400         10  WS-TYPE-REJECTED    PIC S9(07) COMP.
010500         10  WS-TYPE-TOTAL-AMT   PIC S9(11)V99.
010600     05  FILLER                  PIC X(01).
010700
010800 01  WS-GRAND-TOTAL-WORK.
010900     05  WS-GRAND-ACCEPTED       PIC S9(07) COMP VALUE ZERO.
011000     05  WS-GRAND-REJECTED       PIC S9(07) COMP VALUE ZERO.
011100     05  FILLER                  PIC X(01).
011200
011300* WORK AREA FOR THE PER-TYPE TOTAL, ALSO VIEWABLE AS WHOLE UNITS
011400* AND TWO-PLACE DECIMAL FOR THE TRACE DISPLAY - SAME IDEA AS THE
011500* RATE/AMOUNT WORK AREAS IN CURR-RATE-CONVERT.
011600*-----------------------------------------------------------------
011700 01  WS-CTL-TOTAL-WORK.
011800     05  WS-CTL-TOTAL-NUMERIC    PIC S9(11)V99.
011900     05  FILLER                  PIC X(01).
012000 01  WS-CTL-TOTAL-PARTS REDEFINES WS-CTL-TOTAL-WORK.
012100     05  WS-CTL-TOTAL-WHOLE      PIC S9(11).
012200     05  WS-CTL-TOTAL-DECIMAL    PIC 9(02).
012300
012400* LINE-CNT AND REJECT-READ-CNT ARE LOOSE 77-LEVEL SCRATCH
012500* COUNTERS - NOT PART OF THE SWITCH GROUP, THEY STAND ALONE.
012600*-----------------------------------------------------------------
012700 77  LINE-CNT                    PIC S9(04) COMP VALUE ZERO.
012800 77  REJECT-READ-CNT              PIC S9(07) COMP VALUE ZERO.
012900 01  SWITCHES-AND-COUNTERS.
013000     05  REJECT-EOF-SW           PIC X(01) VALUE "N".
013100         88  REJECT-FILE-AT-END           VALUE "Y".
013200     05  WS-PAGE-COUNT           PIC S9(03) COMP VALUE ZERO.
013300     05  FILLER                  PIC X(01).
013400
013500 01  WS-TITLE-DATE.
013600     05  WS-TITLE-DATE-NUM       PIC 9(08).
013700     05  FILLER                  PIC X(01).
013800 01  WS-TITLE-DATE-X REDEFINES WS-TITLE-DATE.
013900     05  WS-TITLE-YYYY           PIC 9(04).
014000     05  WS-TITLE-MM             PIC 9(02).
014100     05  WS-TITLE-DD             PIC 9(02).
014200     05  FILLER                  PIC X(01).
014300
014400*-----------------------------------------------------------------
014500* REPORT TITLE LINE.
014600*-----------------------------------------------------------------
014700 01  RPT-TITLE-LINE.
014800     05  FILLER                  PIC X(01) VALUE SPACES.
014900     05  FILLER                  PIC X(30)
015000             VALUE "ACCOUNT POSTING SUMMARY REPORT".
015100     05  FILLER                  PIC X(08) VALUE " RUN OF ".
015200     05  RPT-TITLE-MM            PIC 9(02).
015300     05  FILLER                  PIC X(01) VALUE "/".
015400     05  RPT-TITLE-DD            PIC 9(02).
015500     05  FILLER                  PIC X(01) VALUE "/".
015600     05  RPT-TITLE-YYYY          PIC 9(04).
015700     05  FILLER                  PIC X(06) VALUE " PAGE ".
015800     05  RPT-TITLE-PAGE-O        PIC ZZ9.
015900     05  FILLER                  PIC X(22) VALUE SPACES.
016000
016100*-----------------------------------------------------------------
016200* REJECT DETAIL SECTION HEADER AND DETAIL LINE.
016300*-----------------------------------------------------------------
016400 01  RPT-REJECT-HEADER.
016500     05  FILLER                  PIC X(01) VALUE SPACES.
016600     05  FILLER                  PIC X(09) VALUE "OPERN ID".
016700     05  FILLER                  PIC X(04) VALUE "TYPE".
016800     05  FILLER                  PIC X(10) VALUE "ACCOUNT ID".
016900     05  FILLER                  PIC X(15) VALUE "AMOUNT".
017000     05  FILLER                  PIC X(30)
017100         VALUE "REASON REJECTED".
017200     05  FILLER                  PIC X(04) VALUE " PG ".
017300     05  RPT-HDR-PAGE-O          PIC ZZ9.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500
017600 01  RPT-REJECT-DETAIL.
017700     05  FILLER                  PIC X(01) VALUE SPACES.
017800     05  RPT-REJ-OP-ID-O         PIC ZZZZZZ9.
017900     05  FILLER                  PIC X(02) VALUE SPACES.
018000     05  RPT-REJ-OP-TYPE-O       PIC X(01).
018100     05  FILLER                  PIC X(03) VALUE SPACES.
018200     05  RPT-REJ-ACCOUNT-ID-O    PIC ZZZZZZ9.
018300     05  FILLER                  PIC X(03) VALUE SPACES.
018400     05  RPT-REJ-AMOUNT-O        PIC -(11)9.99.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  RPT-REJ-REASON-O        PIC X(30).
018700
018800*-----------------------------------------------------------------
018900* CONTROL TOTAL LINE (ONE PER OPERATION TYPE) AND GRAND TOTAL.
019000*-----------------------------------------------------------------
019100 01  RPT-CONTROL-TOTAL-LINE.
019200     05  FILLER                  PIC X(01) VALUE SPACES.
019300     05  RPT-TYPE-NAME-O         PIC X(15).
019400     05  FILLER                  PIC X(03) VALUE SPACES.
019500     05  FILLER                  PIC X(10) VALUE "ACCEPTED".
019600     05  RPT-TYPE-ACCEPTED-O     PIC ZZZ,ZZ9.
019700     05  FILLER                  PIC X(03) VALUE SPACES.
019800     05  FILLER                  PIC X(10) VALUE "REJECTED".
019900     05  RPT-TYPE-REJECTED-O     PIC ZZZ,ZZ9.
020000     05  FILLER                  PIC X(03) VALUE SPACES.
020100     05  FILLER                  PIC X(07) VALUE "TOTAL".
020200     05  RPT-TYPE-TOTAL-O        PIC -(11)9.99.
020300
020400 01  RPT-GRAND-TOTAL-LINE.
020500     05  FILLER                  PIC X(01) VALUE SPACES.
020600     05  FILLER                  PIC X(15) VALUE "GRAND TOTALS".
020700     05  FILLER                  PIC X(08) VALUE "READ".
020800     05  RPT-GRAND-READ-O        PIC ZZZ,ZZ9.
020900     05  FILLER                  PIC X(03) VALUE SPACES.
021000     05  FILLER                  PIC X(10) VALUE "ACCEPTED".
021100     05  RPT-GRAND-ACCEPTED-O    PIC ZZZ,ZZ9.
021200     05  FILLER                  PIC X(03) VALUE SPACES.
021300     05  FILLER                  PIC X(10) VALUE "REJECTED".
021400     05  RPT-GRAND-REJECTED-O    PIC ZZZ,ZZ9.
021500     05  FILLER                  PIC X(07) VALUE SPACES.
021600
021700 01  RPT-MASTER-COUNT-LINE.
021800     05  FILLER                  PIC X(01) VALUE SPACES.
021900     05  FILLER                  PIC X(30)
022000             VALUE "ACCOUNTS ON REWRITTEN MASTER".
022100     05  RPT-MASTER-COUNT-O      PIC ZZZ,ZZ9.
022200     05  FILLER                  PIC X(42) VALUE SPACES.
022300
022400*-----------------------------------------------------------------
022500 LINKAGE                     SECTION.
022600*-----------------------------------------------------------------
022700 01  LINK-PARAMETERS.
022800     05  LS-RUN-DATE             PIC 9(08).
022900     05  LS-REPL-ACCEPTED        PIC S9(07) COMP.
023000     05  LS-REPL-REJECTED        PIC S9(07) COMP.
023100     05  LS-REPL-TOTAL           PIC S9(11)V99.
023200     05  LS-WITH-ACCEPTED        PIC S9(07) COMP.
023300     05  LS-WITH-REJECTED        PIC S9(07) COMP.
023400     05  LS-WITH-TOTAL           PIC S9(11)V99.
023500     05  LS-XFER-ACCEPTED        PIC S9(07) COMP.
023600     05  LS-XFER-REJECTED        PIC S9(07) COMP.
023700     05  LS-XFER-TOTAL           PIC S9(11)V99.
023800     05  LS-TOTAL-READ           PIC S9(07) COMP.
023900     05  LS-MASTER-COUNT         PIC S9(07) COMP.
024000     05  LS-OTHER-REJECTED       PIC S9(07) COMP.
024100     05  FILLER                  PIC X(01).
024200
024300******************************************************************
024400 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
024500*-----------------------------------------------------------------
024600* MAIN PROCEDURE.
024700*-----------------------------------------------------------------
024800 100-PRINT-SUMMARY-REPORT.
024900     PERFORM 200-INITIATE-REPORT.
025000     PERFORM 200-PRINT-REJECT-DETAILS
025100         UNTIL REJECT-FILE-AT-END.
025200     PERFORM 200-TERMINATE-REPORT.
025300
025400     EXIT PROGRAM.
025500
025600*-----------------------------------------------------------------
025700 200-INITIATE-REPORT.
025800     PERFORM 300-OPEN-REPORT-FILES.
025900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026000     PERFORM 300-LOAD-TYPE-TOTALS-TABLE.
026100     PERFORM 300-PRINT-REPORT-TITLE.
026200     PERFORM 300-PRINT-REJECT-HEADER.
026300     PERFORM 300-READ-REJECT-FILE-IN.
026400
026500*-----------------------------------------------------------------
026600 200-PRINT-REJECT-DETAILS.
026700     IF  LINE-CNT > 15
026800         PERFORM 300-REPORT-PAGESKIP
026900     END-IF.
027000     PERFORM 300-PRINT-REJECT-DETAIL-LINE.
027100     PERFORM 300-READ-REJECT-FILE-IN.
027200
027300*-----------------------------------------------------------------
027400 200-TERMINATE-REPORT.
027500     PERFORM 300-PRINT-CONTROL-TOTALS
027600         THRU 300-CLOSE-REPORT-FILES.
027700
027800******************************************************************
027900 300-OPEN-REPORT-FILES.
028000     OPEN    INPUT   REJECT-FILE-IN
028100             OUTPUT  SUMMARY-REPORT-OUT.
028200
028300*-----------------------------------------------------------------
028400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028500     INITIALIZE SWITCHES-AND-COUNTERS WS-TYPE-TOTALS
028600                                       WS-GRAND-TOTAL-WORK
028700                                       LINE-CNT
028800                                       REJECT-READ-CNT.
028900
029000*-----------------------------------------------------------------
029100* THE THREE PER-TYPE TOTALS COME IN OVER LINKAGE AS SEPARATE
029200* FIELDS - LOAD THEM INTO THE TABLE SO ONE LOOP CAN PRINT ALL
029300* THREE CONTROL-TOTAL LINES.
029400*-----------------------------------------------------------------
029500 300-LOAD-TYPE-TOTALS-TABLE.
029600     MOVE LS-REPL-ACCEPTED       TO WS-TYPE-ACCEPTED(1).
029700     MOVE LS-REPL-REJECTED       TO WS-TYPE-REJECTED(1).
029800     MOVE LS-REPL-TOTAL          TO WS-TYPE-TOTAL-AMT(1).
029900     MOVE LS-WITH-ACCEPTED       TO WS-TYPE-ACCEPTED(2).
030000     MOVE LS-WITH-REJECTED       TO WS-TYPE-REJECTED(2).
030100     MOVE LS-WITH-TOTAL          TO WS-TYPE-TOTAL-AMT(2).
030200     MOVE LS-XFER-ACCEPTED       TO WS-TYPE-ACCEPTED(3).
030300     MOVE LS-XFER-REJECTED       TO WS-TYPE-REJECTED(3).
030400     MOVE LS-XFER-TOTAL          TO WS-TYPE-TOTAL-AMT(3).
030500
030600*-----------------------------------------------------------------
030700 300-PRINT-REPORT-TITLE.
030800     MOVE LS-RUN-DATE            TO WS-TITLE-DATE-NUM.
030900     MOVE WS-TITLE-YYYY          TO RPT-TITLE-YYYY.
031000     MOVE WS-TITLE-MM            TO RPT-TITLE-MM.
031100     MOVE WS-TITLE-DD            TO RPT-TITLE-DD.
031200     ADD  1                      TO WS-PAGE-COUNT.
031300     MOVE WS-PAGE-COUNT          TO RPT-TITLE-PAGE-O.
031400     WRITE SUMMARY-LINE-OUT      FROM RPT-TITLE-LINE
031500             AFTER ADVANCING TOP-OF-FORM.
031600
031700*-----------------------------------------------------------------
031800 300-PRINT-REJECT-HEADER.
031900     MOVE WS-PAGE-COUNT          TO RPT-HDR-PAGE-O.
032000     WRITE SUMMARY-LINE-OUT      FROM RPT-REJECT-HEADER
032100             AFTER ADVANCING 2 LINES.
032200     MOVE ZERO                   TO LINE-CNT.
032300
032400*-----------------------------------------------------------------
032500 300-READ-REJECT-FILE-IN.
032600     READ REJECT-FILE-IN
032700             AT END      SET REJECT-FILE-AT-END TO TRUE
032800             NOT AT END  ADD 1 TO REJECT-READ-CNT
032900                         ADD 1 TO LINE-CNT.
033000
033100*-----------------------------------------------------------------
033200 300-PRINT-REJECT-DETAIL-LINE.
033300     IF  NOT REJECT-FILE-AT-END
033400         MOVE REJ-OP-ID          TO RPT-REJ-OP-ID-O
033500         MOVE REJ-OP-TYPE        TO RPT-REJ-OP-TYPE-O
033600         MOVE REJ-OP-ACCOUNT-ID  TO RPT-REJ-ACCOUNT-ID-O
033700         MOVE REJ-OP-FUNDS       TO RPT-REJ-AMOUNT-O
033800         MOVE REJ-REASON         TO RPT-REJ-REASON-O
033900         WRITE SUMMARY-LINE-OUT  FROM RPT-REJECT-DETAIL
034000                 AFTER ADVANCING 1 LINES
034100     END-IF.
034200
034300*-----------------------------------------------------------------
034400 300-REPORT-PAGESKIP.
034500     ADD  1                      TO WS-PAGE-COUNT.
034600     MOVE SPACES                 TO SUMMARY-LINE-OUT.
034700     WRITE SUMMARY-LINE-OUT      AFTER ADVANCING TOP-OF-FORM.
034800     PERFORM 300-PRINT-REJECT-HEADER.
034900
035000*-----------------------------------------------------------------
035100 300-PRINT-CONTROL-TOTALS.
035200     MOVE SPACES                 TO SUMMARY-LINE-OUT.
035300     WRITE SUMMARY-LINE-OUT      AFTER ADVANCING 2 LINES.
035400     PERFORM 400-PRINT-ONE-TOTAL-LINE
035500         VARYING TYPE-IDX FROM 1 BY 1
035600         UNTIL TYPE-IDX > 3.
035700
035800*-----------------------------------------------------------------
035900* THE REPL/WITH/XFER BUCKETS DON'T CATCH A REJECT FOR A BAD
036000* OP-TYPE BYTE - ACCT-POST-UPDATE FOLDS THOSE INTO
036100* LS-OTHER-REJECTED SO THIS GRAND TOTAL STILL TIES BACK TO THE
036200* READ COUNT.
036300*-----------------------------------------------------------------
036400 300-PRINT-GRAND-TOTAL.
036500     PERFORM 400-ACCUMULATE-GRAND-TOTAL
036600         VARYING TYPE-IDX FROM 1 BY 1
036700         UNTIL TYPE-IDX > 3.
036800     ADD  LS-OTHER-REJECTED      TO WS-GRAND-REJECTED.
036900     MOVE LS-TOTAL-READ          TO RPT-GRAND-READ-O.
037000     MOVE WS-GRAND-ACCEPTED      TO RPT-GRAND-ACCEPTED-O.
037100     MOVE WS-GRAND-REJECTED      TO RPT-GRAND-REJECTED-O.
037200     WRITE SUMMARY-LINE-OUT      FROM RPT-GRAND-TOTAL-LINE
037300             AFTER ADVANCING 2 LINES.
037400
037500*-----------------------------------------------------------------
037600 300-PRINT-MASTER-COUNT.
037700     MOVE LS-MASTER-COUNT        TO RPT-MASTER-COUNT-O.
037800     WRITE SUMMARY-LINE-OUT      FROM RPT-MASTER-COUNT-LINE
037900             AFTER ADVANCING 2 LINES.
038000
038100*-----------------------------------------------------------------
038200 300-CLOSE-REPORT-FILES.
038300     CLOSE   REJECT-FILE-IN
038400             SUMMARY-REPORT-OUT.
038500
038600******************************************************************
038700 400-PRINT-ONE-TOTAL-LINE.
038800     MOVE OP-TYPE-NAME(TYPE-IDX)     TO RPT-TYPE-NAME-O.
038900     MOVE WS-TYPE-ACCEPTED(TYPE-IDX) TO RPT-TYPE-ACCEPTED-O.
039000     MOVE WS-TYPE-REJECTED(TYPE-IDX) TO RPT-TYPE-REJECTED-O.
039100     MOVE WS-TYPE-TOTAL-AMT(TYPE-IDX) TO RPT-TYPE-TOTAL-O.
039200     MOVE WS-TYPE-TOTAL-AMT(TYPE-IDX) TO WS-CTL-TOTAL-NUMERIC.
039300     IF  RPT-TRACE-ON
039400         DISPLAY "RPT-SUMMARY-PRINT " OP-TYPE-NAME(TYPE-IDX)
039500                 " TOTAL=" WS-CTL-TOTAL-WHOLE "."
039600                 WS-CTL-TOTAL-DECIMAL
039700     END-IF.
039800     WRITE SUMMARY-LINE-OUT      FROM RPT-CONTROL-TOTAL-LINE
039900             AFTER ADVANCING 1 LINES.
040000
040100*-----------------------------------------------------------------
040200 400-ACCUMULATE-GRAND-TOTAL.
040300     ADD WS-TYPE-ACCEPTED(TYPE-IDX) TO WS-GRAND-ACCEPTED.
040400     ADD WS-TYPE-REJECTED(TYPE-IDX) TO WS-GRAND-REJECTED.
